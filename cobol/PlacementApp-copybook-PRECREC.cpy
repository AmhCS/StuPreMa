000100******************************************************************
000200* PRECREC  --  PRECEPTOR INPUT RECORD LAYOUT
000300*              ONE RECORD PER CLINICAL PRECEPTOR OFFERING
000400*              PLACEMENT SLOTS THIS CYCLE.  FIXED 50-BYTE
000500*              LINE-SEQUENTIAL CARD IMAGE FROM THE CLINICAL
000600*              AFFAIRS OFFICE EXTRACT.
000700******************************************************************
000800 01  PRECEPTOR-RECORD.
000900     05  PRE-ID                  PIC 9(05).
001000     05  PRE-NAME                PIC X(25).
001100     05  PRE-GENDER              PIC X(01).
001200         88  PRE-GENDER-VALID    VALUES ARE "M" "F" "X".
001300     05  FILLER                  PIC X(01).
001400     05  PRE-PRACTICE            PIC X(02).
001500         88  PRE-PRACTICE-VALID  VALUES ARE "FM" "IM" "PD"
001600                                             "OB" "SU".
001700     05  PRE-LANG                PIC X(02).
001800         88  PRE-LANG-VALID      VALUES ARE "EN" "ES" "FR"
001900                                             "ZH" "  ".
002000     05  PRE-RURAL               PIC X(01).
002100         88  PRE-RURAL-VALID     VALUES ARE "Y" "N".
002200     05  PRE-REQ-DAYS            PIC 9(01).
002300     05  PRE-CAPACITY            PIC 9(01).
002400     05  FILLER                  PIC X(11).
