000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  STUPREMA.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 01/23/88.
000600 DATE-COMPILED. 01/23/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM RUNS THE STUDENT/PRECEPTOR CLINICAL
001300*          PLACEMENT MATCH FOR ONE PLACEMENT CYCLE.
001400*
001500*          IT READS A STUDENT APPLICATION FILE AND A PRECEPTOR
001600*          CAPACITY FILE, EDITS EACH RECORD, SCORES EVERY
001700*          ELIGIBLE STUDENT/PRECEPTOR PAIR, AND GREEDILY
001800*          ASSIGNS STUDENTS TO PRECEPTORS HIGH SCORE FIRST,
001900*          SUBJECT TO EACH PRECEPTOR'S REMAINING CAPACITY.
002000*
002100*          IT WRITES A PAIRINGS FILE FOR DOWNSTREAM
002200*          SCHEDULING, AN EXCEPTIONS FILE OF REJECTED INPUT
002300*          RECORDS FOR THE DATA-QUALITY DESK, AND A PRINTED
002400*          PAIRING REPORT WITH CONTROL TOTALS.
002500*
002600******************************************************************
002700*
002800*          INPUT FILE   (STUDENTS)    -  DDS0002.STUDENTS
002900*          INPUT FILE   (PRECEPTORS)  -  DDS0002.PRECEPTORS
003000*          OUTPUT FILE  (PAIRINGS)    -  DDS0002.PAIRINGS
003100*          OUTPUT FILE  (EXCEPTIONS)  -  DDS0002.EXCEPTNS
003200*          OUTPUT FILE  (REPORT)      -  DDS0002.PAIRRPT
003300*          DUMP FILE                  -  SYSOUT
003400*
003500******************************************************************
003600*CHANGE LOG.
003700*
003800*    01/23/88  JS    INITIAL VERSION OF THE PLACEMENT MATCH RUN.
003900*    07/19/88  JS    ADDED THE EXCEPTIONS FILE -- REJECTED
004000*                    RECORDS WERE ONLY BEING COUNTED, NOT
004100*                    WRITTEN ANYWHERE FOR FOLLOW-UP.
004200*    02/12/92  TGD   GREEDY ASSIGNMENT NOW USES A SINGLE
004300*                    PACKED RANK KEY (SCORE/STU-ID/PRE-ID) SO    021292TD
004400*                    THE TIE-BREAK RULE IS ONE COMPARE INSTEAD   021292TD
004500*                    OF THREE.                                  021292TD
004600*    08/14/92  AK    PRECEPTOR CAPACITY IS NOW A SEPARATE
004700*                    REMAINING-CAPACITY COUNTER -- THE OLD
004800*                    CODE DECREMENTED PRE-CAPACITY ITSELF AND
004900*                    CORRUPTED THE CONTROL TOTAL.
005000*    05/03/94  RS    STUDENT AND PRECEPTOR FIELD EDITS MOVED
005100*                    OUT TO A COMMON CALLED SUBPROGRAM
005200*                    (FLDEDIT) SO THE TWO LOADERS STAY IN
005300*                    STEP WHEN THE EDIT RULES CHANGE.
005400*    01/22/99  MLO   Y2K REVIEW -- WS-CURR-DATE IS DISPLAY
005500*                    ONLY, NEVER COMPARED.  NO CHANGE REQUIRED.
005600*    11/09/00  TGD   REQUEST #2605 -- REPORT NOW LISTS
005700*                    ASSIGNMENTS IN ASCENDING STUDENT-ID ORDER.
005800*                    ADDED THE PRINT-ORDER SORT TABLE.
005900*    03/28/03  CRP   REQUEST #2899 -- UNMATCHED-STUDENTS SECTION
006000*                    NOW PRINTS "NONE" RATHER THAN A BLANK BODY
006100*                    WHEN EVERY VALID STUDENT WAS PLACED.
006200*    09/16/05  KLV   REQUEST #3201 -- AVERAGE SCORE ON THE
006300*                    TOTALS BLOCK IS NOW ROUNDED HALF-UP TO 2
006400*                    DECIMALS INSTEAD OF TRUNCATED.
006420*    04/02/07  DH    COMPILE ABORT #3544 -- PARA-NAME WAS         040207DH
006440*                    DECLARED TWICE, ONCE BY COPY ABENDREC        040207DH
006460*                    AND AGAIN IN MISC-WS-FIELDS.  DROPPED        040207DH
006480*                    THE DUPLICATE SO THE ABEND COPYBOOK IS       040207DH
006490*                    THE ONLY DECLARATION, LIKE DALYEDIT          040207DH
006492*                    DOES IT.  ALSO PULLED THE DEAD               040207DH
006494*                    VALID-DOMAIN-LETTER CLASS TEST OUT OF        040207DH
006496*                    SPECIAL-NAMES -- NOTHING EVER TESTED         040207DH
006497*                    AGAINST IT.
006500******************************************************************
006600
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SOURCE-COMPUTER. IBM-390.
007000 OBJECT-COMPUTER. IBM-390.
007100 SPECIAL-NAMES.
007200     C01 IS NEXT-PAGE
007400     UPSI-0 ON STATUS IS STUPREMA-TRACE-ON.
007500
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800     SELECT SYSOUT
007900     ASSIGN TO UT-S-SYSOUT
008000       ORGANIZATION IS SEQUENTIAL.
008100
008200     SELECT STUDENTS
008300     ASSIGN TO UT-S-STUDENT
008400       ACCESS MODE IS SEQUENTIAL
008500       FILE STATUS IS SFCODE.
008600
008700     SELECT PRECEPTORS
008800     ASSIGN TO UT-S-PRECEPT
008900       ACCESS MODE IS SEQUENTIAL
009000       FILE STATUS IS PFCODE.
009100
009200     SELECT PAIRINGS
009300     ASSIGN TO UT-S-PAIRING
009400       ACCESS MODE IS SEQUENTIAL
009500       FILE STATUS IS OFCODE.
009600
009700     SELECT EXCEPTS
009800     ASSIGN TO UT-S-EXCEPTN
009900       ACCESS MODE IS SEQUENTIAL
010000       FILE STATUS IS OFCODE.
010100
010200     SELECT PAIRRPT
010300     ASSIGN TO UT-S-PAIRRPT
010400       ACCESS MODE IS SEQUENTIAL
010500       FILE STATUS IS OFCODE.
010600
010700 DATA DIVISION.
010800 FILE SECTION.
010900 FD  SYSOUT
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 130 CHARACTERS
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS SYSOUT-REC.
011500 01  SYSOUT-REC.
011510     05  FILLER                  PIC X(130).
011600
011700****** ONE CARD IMAGE PER STUDENT, 50 BYTES, NO TRAILER REC
011800 FD  STUDENTS
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD
012100     RECORD CONTAINS 50 CHARACTERS
012200     BLOCK CONTAINS 0 RECORDS
012300     DATA RECORD IS STUDENT-FILE-REC.
012400 01  STUDENT-FILE-REC.
012410     05  FILLER                  PIC X(50).
012500
012600****** ONE CARD IMAGE PER PRECEPTOR, 50 BYTES, NO TRAILER REC
012700 FD  PRECEPTORS
012800     RECORDING MODE IS F
012900     LABEL RECORDS ARE STANDARD
013000     RECORD CONTAINS 50 CHARACTERS
013100     BLOCK CONTAINS 0 RECORDS
013200     DATA RECORD IS PRECEPTOR-FILE-REC.
013300 01  PRECEPTOR-FILE-REC.
013310     05  FILLER                  PIC X(50).
013400
013500****** ONE RECORD PER ASSIGNMENT MADE BY 400-ASSIGN-PAIRS
013600 FD  PAIRINGS
013700     RECORDING MODE IS F
013800     LABEL RECORDS ARE STANDARD
013900     RECORD CONTAINS 80 CHARACTERS
014000     BLOCK CONTAINS 0 RECORDS
014100     DATA RECORD IS PAIRING-FILE-REC.
014200 01  PAIRING-FILE-REC.
014210     05  FILLER                  PIC X(80).
014300
014400****** ONE RECORD PER REJECTED STUDENT OR PRECEPTOR RECORD
014500 FD  EXCEPTS
014600     RECORDING MODE IS F
014700     LABEL RECORDS ARE STANDARD
014800     RECORD CONTAINS 80 CHARACTERS
014900     BLOCK CONTAINS 0 RECORDS
015000     DATA RECORD IS EXCEPTION-FILE-REC.
015100 01  EXCEPTION-FILE-REC.
015110     05  FILLER                  PIC X(80).
015200
015300 FD  PAIRRPT
015400     RECORDING MODE IS F
015500     LABEL RECORDS ARE STANDARD
015600     RECORD CONTAINS 132 CHARACTERS
015700     BLOCK CONTAINS 0 RECORDS
015800     DATA RECORD IS PAIRRPT-REC.
015900 01  PAIRRPT-REC.
015910     05  FILLER                  PIC X(132).
016000
016100 WORKING-STORAGE SECTION.
016200
016300 01  FILE-STATUS-CODES.
016400     05  SFCODE                  PIC X(2).
016500         88  NO-MORE-STUDENTS    VALUE "10".
016600     05  PFCODE                  PIC X(2).
016700         88  NO-MORE-PRECEPTORS  VALUE "10".
016800     05  OFCODE                  PIC X(2).
016900         88  CODE-WRITE          VALUE SPACES.
017000     05  FILLER                  PIC X(02).
017050
017100 COPY STUDREC.
017200 COPY PRECREC.
017300 COPY PAIRREC.
017400 COPY EXCPREC.
017500 COPY ABENDREC.
017600
017700 01  WS-CURR-DATE                PIC 9(06).
017800 01  WS-CURR-DATE-R REDEFINES WS-CURR-DATE.
017900     05  WS-CURR-YY              PIC 9(02).
018000     05  WS-CURR-MM              PIC 9(02).
018100     05  WS-CURR-DD              PIC 9(02).
018200
018300 01  FLAGS-AND-SWITCHES.
018400     05  MORE-STUDENTS-SW        PIC X(01) VALUE "Y".
018500         88  NO-MORE-STUDENT-RECS      VALUE "N".
018600     05  MORE-PRECEPTORS-SW      PIC X(01) VALUE "Y".
018700         88  NO-MORE-PRECEPTOR-RECS    VALUE "N".
018800     05  MORE-ASSIGNABLE-SW      PIC X(01) VALUE "Y".
018900         88  NO-MORE-ASSIGNABLE        VALUE "N".
019000     05  MORE-SWAPS-SW           PIC X(01) VALUE "Y".
019100         88  NO-MORE-SWAPS             VALUE "N".
019200     05  FILLER                  PIC X(04) VALUE SPACES.
019250
019300 01  COUNTERS-AND-ACCUMULATORS.
019400     05  STUDENT-COUNT           PIC S9(04) COMP VALUE ZERO.
019500     05  PRECEPTOR-COUNT         PIC S9(04) COMP VALUE ZERO.
019600     05  STUDENTS-READ-CT        PIC S9(07) COMP VALUE ZERO.
019700     05  STUDENTS-VALID-CT       PIC S9(07) COMP VALUE ZERO.
019800     05  STUDENTS-REJECT-CT      PIC S9(07) COMP VALUE ZERO.
019900     05  PRECEPTORS-READ-CT      PIC S9(07) COMP VALUE ZERO.
020000     05  PRECEPTORS-VALID-CT     PIC S9(07) COMP VALUE ZERO.
020100     05  PRECEPTORS-REJECT-CT    PIC S9(07) COMP VALUE ZERO.
020200     05  TOTAL-CAPACITY-CT       PIC S9(07) COMP VALUE ZERO.
020300     05  ELIG-COUNT              PIC S9(07) COMP VALUE ZERO.
020400     05  PAIRS-ASSIGNED-CT       PIC S9(07) COMP VALUE ZERO.
020500     05  STUDENTS-UNMATCHED-CT   PIC S9(07) COMP VALUE ZERO.
020600     05  SUM-ASSIGNED-SCORE      PIC S9(09) COMP VALUE ZERO.
020700     05  WS-AVERAGE-SCORE        PIC S9(03)V99 COMP-3 VALUE ZERO.
020750     05  FILLER                  PIC X(04) VALUE SPACES.
020800
020900 01  MISC-WS-FIELDS.
021100     05  WS-SSUB                 PIC S9(04) COMP.
021200     05  WS-PSUB                 PIC S9(04) COMP.
021300     05  WS-ESUB                 PIC S9(07) COMP.
021400     05  WS-ISUB                 PIC S9(04) COMP.
021500     05  WS-SWAP-HOLD            PIC S9(04) COMP.
021600     05  WS-SCORE                PIC S9(03) COMP.
021700     05  WS-MARGIN               PIC S9(03) COMP.
021800     05  WS-BEST-SUB             PIC S9(07) COMP.
021900     05  WS-BEST-KEY             PIC 9(13).
021950     05  FILLER                  PIC X(04) VALUE SPACES.
022000
022100 77  ZERO-VAL                     PIC 9(01) VALUE ZERO.
022200 77  ONE-VAL                      PIC 9(01) VALUE 1.
022300
022400****** VALID-STUDENT WORK TABLE, 1 ENTRY PER STUDENT ACCEPTED
022500****** BY THE LOADER.  DEPENDING ON CLAUSE KEEPS SEARCH AND
022600****** PRINT-ORDER LOOPS FROM WALKING OFF THE END OF THE TABLE.
022700 01  STUDENT-TABLE.
022800     05  STUDENT-TBL-ENTRY OCCURS 1 TO 200 TIMES
022900             DEPENDING ON STUDENT-COUNT
023000             INDEXED BY STU-IDX.
023100         10  STBL-ID               PIC 9(05).
023200         10  STBL-NAME             PIC X(25).
023300         10  STBL-GENDER           PIC X(01).
023400         10  STBL-GEND-PREF        PIC X(01).
023500         10  STBL-PRACTICE         PIC X(02).
023600         10  STBL-LANG             PIC X(02).
023700         10  STBL-RURAL-PREF       PIC X(01).
023800         10  STBL-AVAIL-DAYS       PIC 9(01).
023900         10  STBL-ASSIGNED-SW      PIC X(01).
024000             88  STBL-ASSIGNED     VALUE "Y".
024100         10  STBL-MATCH-PRE-SUB    PIC S9(04) COMP.
024200         10  STBL-MATCH-SCORE      PIC S9(03) COMP.
024300         10  FILLER                PIC X(04).
024400
024500****** VALID-PRECEPTOR WORK TABLE, 1 ENTRY PER PRECEPTOR
024600****** ACCEPTED BY THE LOADER.
024700 01  PRECEPTOR-TABLE.
024800     05  PRECEPTOR-TBL-ENTRY OCCURS 1 TO 100 TIMES
024900             DEPENDING ON PRECEPTOR-COUNT
025000             INDEXED BY PRE-IDX.
025100         10  PTBL-ID               PIC 9(05).
025200         10  PTBL-NAME             PIC X(25).
025300         10  PTBL-GENDER           PIC X(01).
025400         10  PTBL-PRACTICE         PIC X(02).
025500         10  PTBL-LANG             PIC X(02).
025600         10  PTBL-RURAL            PIC X(01).
025700         10  PTBL-REQ-DAYS         PIC 9(01).
025800         10  PTBL-CAPACITY         PIC 9(01).
025900         10  PTBL-REMAIN-CAP       PIC S9(04) COMP.
026000         10  FILLER                PIC X(04).
026100
026200****** ELIGIBLE-PAIR TABLE BUILT BY 300-BUILD-ELIGIBLE-PAIRS.
026300****** ELIG-RANK-KEY IS (100 - SCORE) FOLLOWED BY THE STUDENT
026400****** AND PRECEPTOR IDS PACKED INTO ONE 13-DIGIT COMPARE KEY,
026500****** SO "HIGHEST SCORE, THEN LOWEST STUDENT ID, THEN LOWEST
026600****** PRECEPTOR ID" IS A SINGLE NUMERIC MINIMUM TEST.
026700 01  ELIGIBLE-PAIR-TABLE.
026800     05  ELIG-PAIR-ENTRY OCCURS 20000 TIMES.
026900         10  ELIG-STU-SUB          PIC S9(04) COMP.
027000         10  ELIG-PRE-SUB          PIC S9(04) COMP.
027100         10  ELIG-RANK-GROUP.
027200             15  ELIG-RANK-SCORE-INV   PIC 9(03).
027300             15  ELIG-RANK-STU-ID      PIC 9(05).
027400             15  ELIG-RANK-PRE-ID      PIC 9(05).
027500         10  ELIG-RANK-KEY REDEFINES ELIG-RANK-GROUP
027600                                   PIC 9(13).
027700         10  FILLER                PIC X(04).
027800
027900****** ASCENDING-STUDENT-ID PRINT ORDER -- HOLDS STUDENT-TABLE
028000****** SUBSCRIPTS, NOT STUDENT IDS.  BUILT BY A BUBBLE SORT;
028100****** THE TEACHING-FILE BUBBLE SORT RECAST IN THE SHOP'S
028200****** PERFORM-THRU-EXIT STYLE.
028300 01  PRINT-ORDER-TABLE.
028400     05  PRT-ORDER-TBL OCCURS 1 TO 200 TIMES
028500             DEPENDING ON STUDENT-COUNT
028600             PIC S9(04) COMP.
028700
028800 01  WS-PAGE-HDR.
028900     05  FILLER                  PIC X(01) VALUE SPACE.
029000     05  HDR-DATE.
029100         10  HDR-MM              PIC 9(02).
029200         10  FILLER              PIC X(01) VALUE "/".
029300         10  HDR-DD              PIC 9(02).
029400         10  FILLER              PIC X(01) VALUE "/".
029500         10  HDR-YY              PIC 9(02).
029600     05  FILLER                  PIC X(10) VALUE SPACES.
029700     05  FILLER                  PIC X(33) VALUE
029800         "STUDENT/PRECEPTOR PAIRING REPORT".
029900     05  FILLER                  PIC X(81) VALUE SPACES.
030000
030100 01  WS-COL-HDR.
030200     05  FILLER                  PIC X(01) VALUE SPACE.
030300     05  FILLER                  PIC X(10) VALUE "STUDENT ID".
030400     05  FILLER                  PIC X(02) VALUE SPACES.
030500     05  FILLER                  PIC X(12) VALUE "STUDENT NAME".
030600     05  FILLER                  PIC X(02) VALUE SPACES.
030700     05  FILLER                  PIC X(12) VALUE "PRECEPTOR ID".
030800     05  FILLER                  PIC X(02) VALUE SPACES.
030900     05  FILLER                  PIC X(14) VALUE
031000         "PRECEPTOR NAME".
031100     05  FILLER                  PIC X(02) VALUE SPACES.
031200     05  FILLER                  PIC X(05) VALUE "SCORE".
031300     05  FILLER                  PIC X(69) VALUE SPACES.
031400
031500 01  WS-UNMATCHED-HDR.
031600     05  FILLER                  PIC X(01) VALUE SPACE.
031700     05  FILLER                  PIC X(18) VALUE
031800         "UNMATCHED STUDENTS".
031900     05  FILLER                  PIC X(113) VALUE SPACES.
032000
032100 01  WS-NONE-LINE.
032200     05  FILLER                  PIC X(02) VALUE SPACES.
032300     05  FILLER                  PIC X(04) VALUE "NONE".
032400     05  FILLER                  PIC X(126) VALUE SPACES.
032500
032600 01  WS-BLANK-LINE.
032700     05  FILLER                  PIC X(132) VALUE SPACES.
032800
032900****** REPORT WORK LINE -- THE TWO GROUPS BELOW ARE OVERLAYS
033000****** ON THE SAME 132 BYTES, NOT SEPARATE STORAGE.
033100 01  WS-REPORT-LINE.
033110     05  FILLER                  PIC X(132).
033200
033300 01  WS-DETAIL-LINE REDEFINES WS-REPORT-LINE.
033400     05  FILLER                  PIC X(01).
033500     05  DTL-STU-ID-O             PIC 9(05).
033600     05  FILLER                  PIC X(02).
033700     05  DTL-STU-NAME-O           PIC X(25).
033800     05  FILLER                  PIC X(02).
033900     05  DTL-PRE-ID-O             PIC 9(05).
034000     05  FILLER                  PIC X(02).
034100     05  DTL-PRE-NAME-O           PIC X(25).
034200     05  FILLER                  PIC X(02).
034300     05  DTL-SCORE-O              PIC ZZ9.
034400     05  FILLER                  PIC X(60).
034500
034600 01  WS-UNMATCHED-LINE REDEFINES WS-REPORT-LINE.
034700     05  FILLER                  PIC X(03).
034800     05  UNM-STU-ID-O             PIC 9(05).
034900     05  FILLER                  PIC X(02).
035000     05  UNM-STU-NAME-O           PIC X(25).
035100     05  FILLER                  PIC X(97).
035200
035300 01  WS-TOTALS-LINE-1.
035400     05  FILLER                  PIC X(01) VALUE SPACE.
035500     05  FILLER                  PIC X(20) VALUE
035600         "STUDENTS READ......".
035700     05  TOT-STU-READ-O           PIC ZZZ9.
035800     05  FILLER                  PIC X(05) VALUE SPACES.
035900     05  FILLER                  PIC X(20) VALUE
036000         "STUDENTS VALID.....".
036100     05  TOT-STU-VALID-O          PIC ZZZ9.
036200     05  FILLER                  PIC X(05) VALUE SPACES.
036300     05  FILLER                  PIC X(22) VALUE
036400         "STUDENTS REJECTED....".
036500     05  TOT-STU-REJECT-O         PIC ZZZ9.
036600     05  FILLER                  PIC X(46) VALUE SPACES.
036700
036800 01  WS-TOTALS-LINE-2.
036900     05  FILLER                  PIC X(01) VALUE SPACE.
037000     05  FILLER                  PIC X(20) VALUE
037100         "PRECEPTORS READ....".
037200     05  TOT-PRE-READ-O           PIC ZZZ9.
037300     05  FILLER                  PIC X(05) VALUE SPACES.
037400     05  FILLER                  PIC X(20) VALUE
037500         "PRECEPTORS VALID...".
037600     05  TOT-PRE-VALID-O          PIC ZZZ9.
037700     05  FILLER                  PIC X(05) VALUE SPACES.
037800     05  FILLER                  PIC X(22) VALUE
037900         "PRECEPTORS REJECTED..".
038000     05  TOT-PRE-REJECT-O         PIC ZZZ9.
038100     05  FILLER                  PIC X(46) VALUE SPACES.
038200
038300 01  WS-TOTALS-LINE-3.
038400     05  FILLER                  PIC X(01) VALUE SPACE.
038500     05  FILLER                  PIC X(25) VALUE
038600         "TOTAL PRECEPTOR CAPACITY.".
038700     05  TOT-CAPACITY-O           PIC ZZZ9.
038800     05  FILLER                  PIC X(05) VALUE SPACES.
038900     05  FILLER                  PIC X(16) VALUE
039000         "PAIRS ASSIGNED.".
039100     05  TOT-ASSIGNED-O           PIC ZZZ9.
039200     05  FILLER                  PIC X(05) VALUE SPACES.
039300     05  FILLER                  PIC X(18) VALUE
039400         "STUDENTS UNMATCHED".
039500     05  TOT-UNMATCHED-O          PIC ZZZ9.
039600     05  FILLER                  PIC X(55) VALUE SPACES.
039700
039800 01  WS-TOTALS-LINE-4.
039900     05  FILLER                  PIC X(01) VALUE SPACE.
040000     05  FILLER                  PIC X(14) VALUE
040100         "AVERAGE SCORE.".
040200     05  TOT-AVG-SCORE-O          PIC ZZ9.99.
040300     05  FILLER                  PIC X(111) VALUE SPACES.
040400
040500 PROCEDURE DIVISION.
040600 000-MAINLINE.
040700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
040800     PERFORM 100-LOAD-STUDENTS THRU 100-EXIT.
040900     PERFORM 200-LOAD-PRECEPTORS THRU 200-EXIT.
041000     PERFORM 300-BUILD-ELIGIBLE-PAIRS THRU 300-EXIT.
041100     PERFORM 400-ASSIGN-PAIRS THRU 400-EXIT.
041200     PERFORM 500-BUILD-REPORT THRU 500-EXIT.
041300     PERFORM 999-CLEANUP THRU 999-EXIT.
041400     MOVE +0 TO RETURN-CODE.
041500     GOBACK.
041600
041700 000-HOUSEKEEPING.
041800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
041900     DISPLAY "******** BEGIN JOB STUPREMA ********".
042000     ACCEPT WS-CURR-DATE FROM DATE.
042100     INITIALIZE COUNTERS-AND-ACCUMULATORS.
042200     MOVE "Y" TO MORE-STUDENTS-SW.
042300     MOVE "Y" TO MORE-PRECEPTORS-SW.
042400     MOVE ZERO TO STUDENT-COUNT.
042500     MOVE ZERO TO PRECEPTOR-COUNT.
042600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
042700 000-EXIT.
042800     EXIT.
042900
043000******************************************************************
043100*    100 THRU 190 -- STUDENT LOADER/VALIDATOR
043200******************************************************************
043300 100-LOAD-STUDENTS.
043400     MOVE "100-LOAD-STUDENTS" TO PARA-NAME.
043500     PERFORM 910-READ-STUDENTS THRU 910-EXIT.
043600     IF NO-MORE-STUDENT-RECS
043700         MOVE "EMPTY STUDENT INPUT FILE" TO ABEND-REASON
043800         GO TO 1000-ABEND-RTN.
043900     PERFORM 150-PROCESS-ONE-STUDENT THRU 150-EXIT
044000         UNTIL NO-MORE-STUDENT-RECS.
044100 100-EXIT.
044200     EXIT.
044300
044400 150-PROCESS-ONE-STUDENT.
044500     MOVE "150-PROCESS-ONE-STUDENT" TO PARA-NAME.
044600     ADD 1 TO STUDENTS-READ-CT.
044700     MOVE "S" TO VALD-REC-TYPE.
044800     MOVE STU-ID TO VALD-ID.
044900     MOVE STU-NAME TO VALD-NAME.
045000     MOVE STU-GENDER TO VALD-GENDER.
045100     MOVE STU-GEND-PREF TO VALD-GEND-PREF.
045200     MOVE STU-PRACTICE TO VALD-PRACTICE.
045300     MOVE STU-LANG TO VALD-LANG.
045400     MOVE STU-RURAL-PREF TO VALD-RURAL.
045500     MOVE STU-AVAIL-DAYS TO VALD-DAYS.
045600     MOVE SPACE TO VALD-CAPACITY.
045700     CALL "FLDEDIT" USING VALD-AREA.
045800     IF VALD-RECORD-VALID
045900         PERFORM 155-CHECK-STU-DUPLICATE THRU 155-EXIT.
046000     IF VALD-RECORD-VALID
046100         PERFORM 170-STORE-STUDENT THRU 170-EXIT
046200     ELSE
046300         PERFORM 160-REJECT-STUDENT THRU 160-EXIT.
046400     PERFORM 910-READ-STUDENTS THRU 910-EXIT.
046500 150-EXIT.
046600     EXIT.
046700
046800****** RULE 10 - DUPLICATE ID WITHIN THE STUDENT FILE
046900 155-CHECK-STU-DUPLICATE.
047000     MOVE "155-CHECK-STU-DUPLICATE" TO PARA-NAME.
047100     IF STUDENT-COUNT = ZERO
047200         GO TO 155-EXIT.
047300     SET STU-IDX TO 1.
047400     SEARCH STUDENT-TBL-ENTRY
047500         AT END
047600             GO TO 155-EXIT
047700         WHEN STBL-ID (STU-IDX) = VALD-ID-R
047800             MOVE "N" TO VALD-VALID-SW
047900             MOVE "DUPLICATE ID" TO VALD-REASON.
048000 155-EXIT.
048100     EXIT.
048200
048300 160-REJECT-STUDENT.
048400     MOVE "160-REJECT-STUDENT" TO PARA-NAME.
048500     ADD 1 TO STUDENTS-REJECT-CT.
048600     MOVE "S" TO EXC-FILE-CODE.
048700     MOVE STUDENT-FILE-REC TO EXC-RAW.
048800     MOVE VALD-REASON TO EXC-REASON.
048900     WRITE EXCEPTION-FILE-REC FROM EXCEPTION-RECORD.
049000 160-EXIT.
049100     EXIT.
049200
049300 170-STORE-STUDENT.
049400     MOVE "170-STORE-STUDENT" TO PARA-NAME.
049500     ADD 1 TO STUDENTS-VALID-CT.
049600     ADD 1 TO STUDENT-COUNT.
049700     MOVE STU-ID           TO STBL-ID (STUDENT-COUNT).
049800     MOVE STU-NAME         TO STBL-NAME (STUDENT-COUNT).
049900     MOVE STU-GENDER       TO STBL-GENDER (STUDENT-COUNT).
050000     MOVE STU-GEND-PREF    TO STBL-GEND-PREF (STUDENT-COUNT).
050100     MOVE STU-PRACTICE     TO STBL-PRACTICE (STUDENT-COUNT).
050200     MOVE STU-LANG         TO STBL-LANG (STUDENT-COUNT).
050300     MOVE STU-RURAL-PREF   TO STBL-RURAL-PREF (STUDENT-COUNT).
050400     MOVE STU-AVAIL-DAYS   TO STBL-AVAIL-DAYS (STUDENT-COUNT).
050500     MOVE "N" TO STBL-ASSIGNED-SW (STUDENT-COUNT).
050600     MOVE ZERO TO STBL-MATCH-PRE-SUB (STUDENT-COUNT).
050700     MOVE ZERO TO STBL-MATCH-SCORE (STUDENT-COUNT).
050800 170-EXIT.
050900     EXIT.
051000
051100******************************************************************
051200*    200 THRU 290 -- PRECEPTOR LOADER/VALIDATOR
051300******************************************************************
051400 200-LOAD-PRECEPTORS.
051500     MOVE "200-LOAD-PRECEPTORS" TO PARA-NAME.
051600     PERFORM 920-READ-PRECEPTORS THRU 920-EXIT.
051700     IF NO-MORE-PRECEPTOR-RECS
051800         MOVE "EMPTY PRECEPTOR INPUT FILE" TO ABEND-REASON
051900         GO TO 1000-ABEND-RTN.
052000     PERFORM 250-PROCESS-ONE-PRECEPTOR THRU 250-EXIT
052100         UNTIL NO-MORE-PRECEPTOR-RECS.
052200 200-EXIT.
052300     EXIT.
052400
052500 250-PROCESS-ONE-PRECEPTOR.
052600     MOVE "250-PROCESS-ONE-PRECEPTOR" TO PARA-NAME.
052700     ADD 1 TO PRECEPTORS-READ-CT.
052800     MOVE "P" TO VALD-REC-TYPE.
052900     MOVE PRE-ID TO VALD-ID.
053000     MOVE PRE-NAME TO VALD-NAME.
053100     MOVE PRE-GENDER TO VALD-GENDER.
053200     MOVE SPACE TO VALD-GEND-PREF.
053300     MOVE PRE-PRACTICE TO VALD-PRACTICE.
053400     MOVE PRE-LANG TO VALD-LANG.
053500     MOVE PRE-RURAL TO VALD-RURAL.
053600     MOVE PRE-REQ-DAYS TO VALD-DAYS.
053700     MOVE PRE-CAPACITY TO VALD-CAPACITY.
053800     CALL "FLDEDIT" USING VALD-AREA.
053900     IF VALD-RECORD-VALID
054000         PERFORM 255-CHECK-PRE-DUPLICATE THRU 255-EXIT.
054100     IF VALD-RECORD-VALID
054200         PERFORM 270-STORE-PRECEPTOR THRU 270-EXIT
054300     ELSE
054400         PERFORM 260-REJECT-PRECEPTOR THRU 260-EXIT.
054500     PERFORM 920-READ-PRECEPTORS THRU 920-EXIT.
054600 250-EXIT.
054700     EXIT.
054800
054900****** RULE 10 - DUPLICATE ID WITHIN THE PRECEPTOR FILE
055000 255-CHECK-PRE-DUPLICATE.
055100     MOVE "255-CHECK-PRE-DUPLICATE" TO PARA-NAME.
055200     IF PRECEPTOR-COUNT = ZERO
055300         GO TO 255-EXIT.
055400     SET PRE-IDX TO 1.
055500     SEARCH PRECEPTOR-TBL-ENTRY
055600         AT END
055700             GO TO 255-EXIT
055800         WHEN PTBL-ID (PRE-IDX) = VALD-ID-R
055900             MOVE "N" TO VALD-VALID-SW
056000             MOVE "DUPLICATE ID" TO VALD-REASON.
056100 255-EXIT.
056200     EXIT.
056300
056400 260-REJECT-PRECEPTOR.
056500     MOVE "260-REJECT-PRECEPTOR" TO PARA-NAME.
056600     ADD 1 TO PRECEPTORS-REJECT-CT.
056700     MOVE "P" TO EXC-FILE-CODE.
056800     MOVE PRECEPTOR-FILE-REC TO EXC-RAW.
056900     MOVE VALD-REASON TO EXC-REASON.
057000     WRITE EXCEPTION-FILE-REC FROM EXCEPTION-RECORD.
057100 260-EXIT.
057200     EXIT.
057300
057400 270-STORE-PRECEPTOR.
057500     MOVE "270-STORE-PRECEPTOR" TO PARA-NAME.
057600     ADD 1 TO PRECEPTORS-VALID-CT.
057700     ADD 1 TO PRECEPTOR-COUNT.
057800     MOVE PRE-ID        TO PTBL-ID (PRECEPTOR-COUNT).
057900     MOVE PRE-NAME      TO PTBL-NAME (PRECEPTOR-COUNT).
058000     MOVE PRE-GENDER    TO PTBL-GENDER (PRECEPTOR-COUNT).
058100     MOVE PRE-PRACTICE  TO PTBL-PRACTICE (PRECEPTOR-COUNT).
058200     MOVE PRE-LANG      TO PTBL-LANG (PRECEPTOR-COUNT).
058300     MOVE PRE-RURAL     TO PTBL-RURAL (PRECEPTOR-COUNT).
058400     MOVE PRE-REQ-DAYS  TO PTBL-REQ-DAYS (PRECEPTOR-COUNT).
058500     MOVE PRE-CAPACITY  TO PTBL-CAPACITY (PRECEPTOR-COUNT).
058600     MOVE PRE-CAPACITY  TO PTBL-REMAIN-CAP (PRECEPTOR-COUNT).
058700     ADD PRE-CAPACITY TO TOTAL-CAPACITY-CT.
058800 270-EXIT.
058900     EXIT.
059000
059100******************************************************************
059200*    300 THRU 390 -- PAIRING ENGINE, ELIGIBILITY AND SCORING
059300******************************************************************
059400 300-BUILD-ELIGIBLE-PAIRS.
059500     MOVE "300-BUILD-ELIGIBLE-PAIRS" TO PARA-NAME.
059600     MOVE ZERO TO ELIG-COUNT.
059700     IF STUDENT-COUNT = ZERO OR PRECEPTOR-COUNT = ZERO
059800         GO TO 300-EXIT.
059900     PERFORM 310-BUILD-FOR-STUDENT THRU 310-EXIT
060000         VARYING WS-SSUB FROM 1 BY 1
060100         UNTIL WS-SSUB > STUDENT-COUNT.
060200 300-EXIT.
060300     EXIT.
060400
060500 310-BUILD-FOR-STUDENT.
060600     PERFORM 320-EVAL-ONE-PAIR THRU 320-EXIT
060700         VARYING WS-PSUB FROM 1 BY 1
060800         UNTIL WS-PSUB > PRECEPTOR-COUNT.
060900 310-EXIT.
061000     EXIT.
061100
061200****** A PAIR IS INELIGIBLE WHEN THE STUDENT CANNOT COVER THE
061300****** PRECEPTOR'S REQUIRED DAYS.  INELIGIBLE PAIRS ARE NEVER
061400****** SCORED AND NEVER ENTER THE ELIGIBLE-PAIR TABLE.
061500 320-EVAL-ONE-PAIR.
061600     IF STBL-AVAIL-DAYS (WS-SSUB) < PTBL-REQ-DAYS (WS-PSUB)
061700         GO TO 320-EXIT.
061800     PERFORM 350-SCORE-PAIR THRU 350-EXIT.
061900     ADD 1 TO ELIG-COUNT.
062000     MOVE WS-SSUB TO ELIG-STU-SUB (ELIG-COUNT).
062100     MOVE WS-PSUB TO ELIG-PRE-SUB (ELIG-COUNT).
062200     COMPUTE ELIG-RANK-SCORE-INV (ELIG-COUNT) = 100 - WS-SCORE.
062300     MOVE STBL-ID (WS-SSUB) TO ELIG-RANK-STU-ID (ELIG-COUNT).
062400     MOVE PTBL-ID (WS-PSUB) TO ELIG-RANK-PRE-ID (ELIG-COUNT).
062500 320-EXIT.
062600     EXIT.
062700
062800****** COMPATIBILITY SCORE FOR STUDENT (WS-SSUB) AGAINST
062900****** PRECEPTOR (WS-PSUB).  GENDER PREF +20, PRACTICE +30,
063000****** LANGUAGE +20, RURAL +15, AVAILABILITY MARGIN +15/+10/+5.
063100 350-SCORE-PAIR.
063200     MOVE ZERO TO WS-SCORE.
063300     IF STBL-GEND-PREF (WS-SSUB) = "N" OR
063400        STBL-GEND-PREF (WS-SSUB) = PTBL-GENDER (WS-PSUB)
063500         ADD 20 TO WS-SCORE.
063600     IF STBL-PRACTICE (WS-SSUB) = PTBL-PRACTICE (WS-PSUB)
063700         ADD 30 TO WS-SCORE.
063800     IF STBL-LANG (WS-SSUB) = PTBL-LANG (WS-PSUB) AND
063900        STBL-LANG (WS-SSUB) NOT = SPACES
064000         ADD 20 TO WS-SCORE.
064100     IF STBL-RURAL-PREF (WS-SSUB) = "D" OR
064200        STBL-RURAL-PREF (WS-SSUB) = PTBL-RURAL (WS-PSUB)
064300         ADD 15 TO WS-SCORE.
064400     COMPUTE WS-MARGIN =
064500         STBL-AVAIL-DAYS (WS-SSUB) - PTBL-REQ-DAYS (WS-PSUB).
064600     IF WS-MARGIN >= 2
064700         ADD 15 TO WS-SCORE
064800     ELSE
064900         IF WS-MARGIN = 1
065000             ADD 10 TO WS-SCORE
065100         ELSE
065200             IF WS-MARGIN = 0
065300                 ADD 5 TO WS-SCORE.
065400 350-EXIT.
065500     EXIT.
065600
065700******************************************************************
065800*    400 THRU 460 -- GREEDY CAPACITY-CONSTRAINED ASSIGNMENT
065900******************************************************************
066000 400-ASSIGN-PAIRS.
066100     MOVE "400-ASSIGN-PAIRS" TO PARA-NAME.
066200     MOVE "Y" TO MORE-ASSIGNABLE-SW.
066300     IF ELIG-COUNT = ZERO
066400         GO TO 400-EXIT.
066500     PERFORM 410-FIND-AND-ASSIGN THRU 410-EXIT
066600         UNTIL NO-MORE-ASSIGNABLE.
066700 400-EXIT.
066800     EXIT.
066900
067000 410-FIND-AND-ASSIGN.
067100     MOVE ZERO TO WS-BEST-SUB.
067200     MOVE 9999999999999 TO WS-BEST-KEY.
067300     PERFORM 420-SCAN-ONE-ENTRY THRU 420-EXIT
067400         VARYING WS-ESUB FROM 1 BY 1
067500         UNTIL WS-ESUB > ELIG-COUNT.
067600     IF WS-BEST-SUB = ZERO
067700         MOVE "N" TO MORE-ASSIGNABLE-SW
067800         GO TO 410-EXIT.
067900     PERFORM 430-MAKE-ASSIGNMENT THRU 430-EXIT.
068000 410-EXIT.
068100     EXIT.
068200
068300****** LOWEST ELIG-RANK-KEY WINS -- THAT IS HIGHEST SCORE,
068400****** THEN LOWEST STUDENT ID, THEN LOWEST PRECEPTOR ID.
068500 420-SCAN-ONE-ENTRY.
068600     IF STBL-ASSIGNED (ELIG-STU-SUB (WS-ESUB))
068700         GO TO 420-EXIT.
068800     IF PTBL-REMAIN-CAP (ELIG-PRE-SUB (WS-ESUB)) = ZERO
068900         GO TO 420-EXIT.
069000     IF ELIG-RANK-KEY (WS-ESUB) < WS-BEST-KEY
069100         MOVE ELIG-RANK-KEY (WS-ESUB) TO WS-BEST-KEY
069200         MOVE WS-ESUB TO WS-BEST-SUB.
069300 420-EXIT.
069400     EXIT.
069500
069600 430-MAKE-ASSIGNMENT.
069700     MOVE ELIG-STU-SUB (WS-BEST-SUB) TO WS-SSUB.
069800     MOVE ELIG-PRE-SUB (WS-BEST-SUB) TO WS-PSUB.
069900     COMPUTE WS-SCORE = 100 - ELIG-RANK-SCORE-INV (WS-BEST-SUB).
070000     MOVE "Y" TO STBL-ASSIGNED-SW (WS-SSUB).
070100     MOVE WS-PSUB TO STBL-MATCH-PRE-SUB (WS-SSUB).
070200     MOVE WS-SCORE TO STBL-MATCH-SCORE (WS-SSUB).
070300     SUBTRACT 1 FROM PTBL-REMAIN-CAP (WS-PSUB).
070400     PERFORM 440-WRITE-PAIRING THRU 440-EXIT.
070500     ADD 1 TO PAIRS-ASSIGNED-CT.
070600     ADD WS-SCORE TO SUM-ASSIGNED-SCORE.
070700 430-EXIT.
070800     EXIT.
070900
071000 440-WRITE-PAIRING.
071100     MOVE STBL-ID (WS-SSUB) TO PAIR-STU-ID.
071200     MOVE STBL-NAME (WS-SSUB) TO PAIR-STU-NAME.
071300     MOVE PTBL-ID (WS-PSUB) TO PAIR-PRE-ID.
071400     MOVE PTBL-NAME (WS-PSUB) TO PAIR-PRE-NAME.
071500     MOVE WS-SCORE TO PAIR-SCORE.
071600     WRITE PAIRING-FILE-REC FROM PAIRING-RECORD.
071700 440-EXIT.
071800     EXIT.
071900
072000******************************************************************
072100*    500 THRU 560 -- REPORT BUILDER
072200******************************************************************
072300 500-BUILD-REPORT.
072400     MOVE "500-BUILD-REPORT" TO PARA-NAME.
072500     SUBTRACT PAIRS-ASSIGNED-CT FROM STUDENT-COUNT
072600         GIVING STUDENTS-UNMATCHED-CT.
072700     PERFORM 510-BUILD-PRINT-ORDER THRU 510-EXIT.
072800     PERFORM 520-WRITE-HEADINGS THRU 520-EXIT.
072900     PERFORM 530-WRITE-DETAIL-LINES THRU 530-EXIT.
073000     PERFORM 540-WRITE-UNMATCHED THRU 540-EXIT.
073100     PERFORM 560-WRITE-TOTALS THRU 560-EXIT.
073200 500-EXIT.
073300     EXIT.
073400
073500****** BUBBLE-SORTS THE PRINT-ORDER TABLE ASCENDING BY THE
073600****** STUDENT-TABLE ENTRY'S ID.  BORROWED FROM THE CLASSROOM
073700****** BUBBLE-SORT IDIOM, RESTATED HERE AS PERFORM-THRU-EXIT
073800****** PARAGRAPHS SO IT MATCHES THE REST OF THE SHOP'S CODE.
073900 510-BUILD-PRINT-ORDER.
074000     IF STUDENT-COUNT = ZERO
074100         GO TO 510-EXIT.
074200     PERFORM 511-INIT-ORDER THRU 511-EXIT
074300         VARYING WS-ISUB FROM 1 BY 1
074400         UNTIL WS-ISUB > STUDENT-COUNT.
074500     MOVE "Y" TO MORE-SWAPS-SW.
074600     PERFORM 515-BUBBLE-PASS THRU 515-EXIT
074700         UNTIL NO-MORE-SWAPS.
074800 510-EXIT.
074900     EXIT.
075000
075100 511-INIT-ORDER.
075200     MOVE WS-ISUB TO PRT-ORDER-TBL (WS-ISUB).
075300 511-EXIT.
075400     EXIT.
075500
075600 515-BUBBLE-PASS.
075700     MOVE "N" TO MORE-SWAPS-SW.
075800     PERFORM 516-BUBBLE-COMPARE THRU 516-EXIT
075900         VARYING WS-ISUB FROM 1 BY 1
076000         UNTIL WS-ISUB > STUDENT-COUNT - 1.
076100 515-EXIT.
076200     EXIT.
076300
076400 516-BUBBLE-COMPARE.
076500     IF STBL-ID (PRT-ORDER-TBL (WS-ISUB)) >
076600        STBL-ID (PRT-ORDER-TBL (WS-ISUB + 1))
076700         MOVE PRT-ORDER-TBL (WS-ISUB) TO WS-SWAP-HOLD
076800         MOVE PRT-ORDER-TBL (WS-ISUB + 1)
076900                                   TO PRT-ORDER-TBL (WS-ISUB)
077000         MOVE WS-SWAP-HOLD TO PRT-ORDER-TBL (WS-ISUB + 1)
077100         MOVE "Y" TO MORE-SWAPS-SW.
077200 516-EXIT.
077300     EXIT.
077400
077500 520-WRITE-HEADINGS.
077600     MOVE WS-CURR-MM TO HDR-MM.
077700     MOVE WS-CURR-DD TO HDR-DD.
077800     MOVE WS-CURR-YY TO HDR-YY.
077900     WRITE PAIRRPT-REC FROM WS-PAGE-HDR
078000         AFTER ADVANCING NEXT-PAGE.
078100     WRITE PAIRRPT-REC FROM WS-BLANK-LINE
078200         AFTER ADVANCING 1 LINE.
078300     WRITE PAIRRPT-REC FROM WS-COL-HDR
078400         AFTER ADVANCING 1 LINE.
078500 520-EXIT.
078600     EXIT.
078700
078800 530-WRITE-DETAIL-LINES.
078900     IF STUDENT-COUNT = ZERO
079000         GO TO 530-EXIT.
079100     PERFORM 531-WRITE-ONE-DETAIL THRU 531-EXIT
079200         VARYING WS-ISUB FROM 1 BY 1
079300         UNTIL WS-ISUB > STUDENT-COUNT.
079400 530-EXIT.
079500     EXIT.
079600
079700 531-WRITE-ONE-DETAIL.
079800     MOVE PRT-ORDER-TBL (WS-ISUB) TO WS-SSUB.
079900     IF NOT STBL-ASSIGNED (WS-SSUB)
080000         GO TO 531-EXIT.
080100     MOVE STBL-MATCH-PRE-SUB (WS-SSUB) TO WS-PSUB.
080200     MOVE STBL-ID (WS-SSUB) TO DTL-STU-ID-O.
080300     MOVE STBL-NAME (WS-SSUB) TO DTL-STU-NAME-O.
080400     MOVE PTBL-ID (WS-PSUB) TO DTL-PRE-ID-O.
080500     MOVE PTBL-NAME (WS-PSUB) TO DTL-PRE-NAME-O.
080600     MOVE STBL-MATCH-SCORE (WS-SSUB) TO DTL-SCORE-O.
080700     WRITE PAIRRPT-REC FROM WS-DETAIL-LINE
080800         AFTER ADVANCING 1 LINE.
080900 531-EXIT.
081000     EXIT.
081100
081200 540-WRITE-UNMATCHED.
081300     WRITE PAIRRPT-REC FROM WS-BLANK-LINE
081400         AFTER ADVANCING 1 LINE.
081500     WRITE PAIRRPT-REC FROM WS-UNMATCHED-HDR
081600         AFTER ADVANCING 1 LINE.
081700     IF STUDENTS-UNMATCHED-CT = ZERO
081800         WRITE PAIRRPT-REC FROM WS-NONE-LINE
081900             AFTER ADVANCING 1 LINE
082000         GO TO 540-EXIT.
082100     IF STUDENT-COUNT = ZERO
082200         GO TO 540-EXIT.
082300     PERFORM 541-WRITE-ONE-UNMATCHED THRU 541-EXIT
082400         VARYING WS-ISUB FROM 1 BY 1
082500         UNTIL WS-ISUB > STUDENT-COUNT.
082600 540-EXIT.
082700     EXIT.
082800
082900 541-WRITE-ONE-UNMATCHED.
083000     MOVE PRT-ORDER-TBL (WS-ISUB) TO WS-SSUB.
083100     IF STBL-ASSIGNED (WS-SSUB)
083200         GO TO 541-EXIT.
083300     MOVE STBL-ID (WS-SSUB) TO UNM-STU-ID-O.
083400     MOVE STBL-NAME (WS-SSUB) TO UNM-STU-NAME-O.
083500     WRITE PAIRRPT-REC FROM WS-UNMATCHED-LINE
083600         AFTER ADVANCING 1 LINE.
083700 541-EXIT.
083800     EXIT.
083900
084000****** SINGLE FINAL TOTALS BLOCK -- NO INTERMEDIATE CONTROL
084100****** BREAKS IN THIS REPORT.
084200 560-WRITE-TOTALS.
084300     MOVE "560-WRITE-TOTALS" TO PARA-NAME.
084400     IF PAIRS-ASSIGNED-CT = ZERO
084500         MOVE ZERO TO WS-AVERAGE-SCORE
084600     ELSE
084700         COMPUTE WS-AVERAGE-SCORE ROUNDED =
084800             SUM-ASSIGNED-SCORE / PAIRS-ASSIGNED-CT.
084900     MOVE STUDENTS-READ-CT TO TOT-STU-READ-O.
085000     MOVE STUDENTS-VALID-CT TO TOT-STU-VALID-O.
085100     MOVE STUDENTS-REJECT-CT TO TOT-STU-REJECT-O.
085200     MOVE PRECEPTORS-READ-CT TO TOT-PRE-READ-O.
085300     MOVE PRECEPTORS-VALID-CT TO TOT-PRE-VALID-O.
085400     MOVE PRECEPTORS-REJECT-CT TO TOT-PRE-REJECT-O.
085500     MOVE TOTAL-CAPACITY-CT TO TOT-CAPACITY-O.
085600     MOVE PAIRS-ASSIGNED-CT TO TOT-ASSIGNED-O.
085700     MOVE STUDENTS-UNMATCHED-CT TO TOT-UNMATCHED-O.
085800     MOVE WS-AVERAGE-SCORE TO TOT-AVG-SCORE-O.
085900     WRITE PAIRRPT-REC FROM WS-BLANK-LINE
086000         AFTER ADVANCING 1 LINE.
086100     WRITE PAIRRPT-REC FROM WS-TOTALS-LINE-1
086200         AFTER ADVANCING 1 LINE.
086300     WRITE PAIRRPT-REC FROM WS-TOTALS-LINE-2
086400         AFTER ADVANCING 1 LINE.
086500     WRITE PAIRRPT-REC FROM WS-TOTALS-LINE-3
086600         AFTER ADVANCING 1 LINE.
086700     WRITE PAIRRPT-REC FROM WS-TOTALS-LINE-4
086800         AFTER ADVANCING 1 LINE.
086900 560-EXIT.
087000     EXIT.
087100
087200******************************************************************
087300*    800 THRU 999 -- FILE HANDLING AND HOUSEKEEPING
087400******************************************************************
087500 800-OPEN-FILES.
087600     MOVE "800-OPEN-FILES" TO PARA-NAME.
087700     OPEN INPUT STUDENTS, PRECEPTORS.
087800     OPEN OUTPUT PAIRINGS, EXCEPTS, PAIRRPT, SYSOUT.
087900 800-EXIT.
088000     EXIT.
088100
088200 850-CLOSE-FILES.
088300     MOVE "850-CLOSE-FILES" TO PARA-NAME.
088400     CLOSE STUDENTS, PRECEPTORS,
088500           PAIRINGS, EXCEPTS, PAIRRPT, SYSOUT.
088600 850-EXIT.
088700     EXIT.
088800
088900 910-READ-STUDENTS.
089000     READ STUDENTS INTO STUDENT-RECORD
089100         AT END
089200         MOVE "N" TO MORE-STUDENTS-SW
089300         GO TO 910-EXIT
089400     END-READ.
089500 910-EXIT.
089600     EXIT.
089700
089800 920-READ-PRECEPTORS.
089900     READ PRECEPTORS INTO PRECEPTOR-RECORD
090000         AT END
090100         MOVE "N" TO MORE-PRECEPTORS-SW
090200         GO TO 920-EXIT
090300     END-READ.
090400 920-EXIT.
090500     EXIT.
090600
090700 999-CLEANUP.
090800     MOVE "999-CLEANUP" TO PARA-NAME.
090900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
091000     IF STUPREMA-TRACE-ON
091100         DISPLAY "** STUDENTS READ **" STUDENTS-READ-CT
091200         DISPLAY "** STUDENTS VALID **" STUDENTS-VALID-CT
091300         DISPLAY "** STUDENTS REJECTED **" STUDENTS-REJECT-CT
091400         DISPLAY "** PRECEPTORS READ **" PRECEPTORS-READ-CT
091500         DISPLAY "** PRECEPTORS VALID **" PRECEPTORS-VALID-CT
091600         DISPLAY "** PAIRS ASSIGNED **" PAIRS-ASSIGNED-CT.
091700     DISPLAY "******** NORMAL END OF JOB STUPREMA ********".
091800 999-EXIT.
091900     EXIT.
092000
092100 1000-ABEND-RTN.
092200     WRITE SYSOUT-REC FROM ABEND-REC.
092300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
092400     DISPLAY "*** ABNORMAL END OF JOB- STUPREMA ***" UPON CONSOLE.
092500     DIVIDE ZERO-VAL INTO ONE-VAL.
