000100******************************************************************
000200* EXCPREC  --  EXCEPTION (REJECTED-RECORD) OUTPUT LAYOUT
000300*              ONE RECORD PER STUDENT OR PRECEPTOR RECORD
000400*              THAT FAILED THE FIELD EDITS AND WAS PULLED OUT
000500*              OF THE MATCHING RUN.  FIXED 80-BYTE RECORD FOR
000600*              THE DATA-QUALITY FOLLOW-UP LISTING.
000700******************************************************************
000800 01  EXCEPTION-RECORD.
000900     05  EXC-FILE-CODE           PIC X(01).
001000         88  EXC-STUDENT-FILE    VALUE "S".
001100         88  EXC-PRECEPTOR-FILE  VALUE "P".
001200     05  EXC-RAW                 PIC X(50).
001300     05  EXC-REASON              PIC X(29).
