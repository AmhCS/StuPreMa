000100******************************************************************
000200* STUDREC  --  STUDENT INPUT RECORD LAYOUT
000300*              ONE RECORD PER STUDENT SEEKING A CLINICAL
000400*              PLACEMENT.  FIXED 50-BYTE LINE-SEQUENTIAL CARD
000500*              IMAGE PRODUCED BY THE REGISTRAR'S EXTRACT JOB.
000600******************************************************************
000700 01  STUDENT-RECORD.
000800     05  STU-ID                  PIC 9(05).
000900     05  STU-NAME                PIC X(25).
001000     05  STU-GENDER              PIC X(01).
001100         88  STU-GENDER-VALID    VALUES ARE "M" "F" "X".
001200     05  STU-GEND-PREF           PIC X(01).
001300         88  STU-PREF-VALID      VALUES ARE "M" "F" "N".
001400     05  STU-PRACTICE            PIC X(02).
001500         88  STU-PRACTICE-VALID  VALUES ARE "FM" "IM" "PD"
001600                                             "OB" "SU".
001700     05  STU-LANG                PIC X(02).
001800         88  STU-LANG-VALID      VALUES ARE "EN" "ES" "FR"
001900                                             "ZH" "  ".
002000     05  STU-RURAL-PREF          PIC X(01).
002100         88  STU-RURAL-VALID     VALUES ARE "Y" "N" "D".
002200     05  STU-AVAIL-DAYS          PIC 9(01).
002300     05  FILLER                  PIC X(12).
