000100******************************************************************
000200* PAIRREC  --  PAIRING OUTPUT RECORD LAYOUT
000300*              ONE RECORD PER STUDENT/PRECEPTOR ASSIGNMENT
000400*              MADE BY THE MATCHING RUN.  FIXED 80-BYTE
000500*              LINE-SEQUENTIAL RECORD FED TO DOWNSTREAM
000600*              SCHEDULING AND NOTICE-PRINTING JOBS.
000700******************************************************************
000800 01  PAIRING-RECORD.
000900     05  PAIR-STU-ID             PIC 9(05).
001000     05  PAIR-STU-NAME           PIC X(25).
001100     05  PAIR-PRE-ID             PIC 9(05).
001200     05  PAIR-PRE-NAME           PIC X(25).
001300     05  PAIR-SCORE              PIC 9(03).
001400     05  FILLER                  PIC X(17).
