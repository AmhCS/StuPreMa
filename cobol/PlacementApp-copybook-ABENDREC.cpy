000100******************************************************************
000200* ABENDREC -- SHOP-STANDARD ABEND/DUMP LINE
000300*             EVERY BATCH PROGRAM IN THIS SUITE COPIES THIS
000400*             LAYOUT AND WRITES ONE LINE TO SYSOUT BEFORE
000500*             FORCING THE ABEND, SO OPERATIONS HAS SOMETHING
000600*             READABLE ON TOP OF THE DUMP.
000700******************************************************************
000800 01  ABEND-REC.
000900     05  FILLER                  PIC X(04) VALUE "*** ".
001000     05  PARA-NAME               PIC X(20) VALUE SPACES.
001100     05  FILLER                  PIC X(01) VALUE SPACE.
001200     05  ABEND-REASON            PIC X(50) VALUE SPACES.
001300     05  FILLER                  PIC X(01) VALUE SPACE.
001400     05  EXPECTED-VAL            PIC S9(9) VALUE ZERO.
001500     05  FILLER                  PIC X(01) VALUE SPACE.
001600     05  ACTUAL-VAL              PIC S9(9) VALUE ZERO.
001700     05  FILLER                  PIC X(35) VALUE SPACES.
