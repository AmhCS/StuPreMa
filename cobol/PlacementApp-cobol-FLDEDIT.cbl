000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  FLDEDIT.
000400 AUTHOR. R SANDOVAL.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/11/88.
000700 DATE-COMPILED. 04/11/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          SHARED FIELD-LEVEL EDIT ROUTINE FOR THE STUDENT AND
001400*          PRECEPTOR LOADERS IN THE STUDENT/PRECEPTOR PLACEMENT
001500*          MATCHING RUN (STUPREMA).  CALLED ONCE PER INPUT
001600*          RECORD WITH A SINGLE LINKAGE AREA; THE CALLER SETS
001700*          VALD-REC-TYPE TO "S" OR "P" SO THE RECORD-SPECIFIC
001800*          RULES (GENDER PREFERENCE, CAPACITY) ARE SKIPPED FOR
001900*          THE FILE THEY DO NOT APPLY TO.
002000*
002100*          THE RECORD IS REJECTED ON THE FIRST FAILING RULE.
002200*          DUPLICATE-ID CHECKING IS NOT DONE HERE -- THAT IS A
002300*          CROSS-RECORD TEST AND STAYS IN THE CALLING LOADER,
002400*          WHICH HOLDS THE TABLE OF RECORDS SEEN SO FAR.
002500*
002600******************************************************************
002700*CHANGE LOG.
002800*
002900*    04/11/88  RS    INITIAL VERSION FOR PLACEMENT MATCHING RUN.
003000*    09/02/88  RS    ADDED RURAL-PREFERENCE EDIT (RULE 7).
003100*    02/14/89  JFS   SPLIT GENDER AND GENDER-PREF EDITS INTO
003200*                    SEPARATE PARAGRAPHS PER QA REVIEW #114.
003300*    06/30/91  AKT   DAYS-FIELD EDIT NOW USES A REDEFINED
003400*                    NUMERIC VIEW INSTEAD OF CLASS TEST --   063091AK
003500*                    CLASS TEST WAS PASSING SPACES ON THE         063091AK
003600*                    OLD CICS-FED FEED.                           063091AK
003700*    11/03/93  RS    CAPACITY EDIT NOW SKIPPED FOR STUDENT
003800*                    RECORDS -- WAS REJECTING VALID STUDENTS
003900*                    WHOSE FILLER BYTES HELD OLD TEST DATA.
004000*    01/19/99  MLO   Y2K REVIEW -- NO DATE FIELDS IN THIS
004100*                    LINKAGE AREA, NO CHANGE REQUIRED.
004200*    08/08/01  TGD   REQUEST #2214 -- LANGUAGE-CODE EDIT NOW
004300*                    TREATS TWO SPACES AS "NO PREFERENCE"
004400*                    RATHER THAN AN EDIT FAILURE.
004500*    05/17/07  CRP   REQUEST #3360 -- PRACTICE-CODE DOMAIN
004600*                    EXPANDED TO INCLUDE SU (SURGERY).
004700******************************************************************
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005300 SPECIAL-NAMES.
005400     C01 IS NEXT-PAGE
005500     CLASS VALID-RURAL-CLASS IS "YND"
005600     UPSI-0 ON STATUS IS EDIT-TRACE-ON.
005700
005800 INPUT-OUTPUT SECTION.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200
006300 WORKING-STORAGE SECTION.
006400 01  MISC-EDIT-FIELDS.
006500     05  PARA-NAME               PIC X(20) VALUE SPACES.
006600     05  FILLER                  PIC X(04) VALUE SPACES.
006700
006800 77  EDIT-CALL-COUNT             PIC S9(09) COMP VALUE ZERO.
006900
007000 LINKAGE SECTION.
007100 01  VALD-AREA.
007200     05  VALD-REC-TYPE           PIC X(01).
007300         88  VALD-STUDENT        VALUE "S".
007400         88  VALD-PRECEPTOR      VALUE "P".
007500     05  VALD-ID                 PIC X(05).
007600     05  VALD-ID-R REDEFINES VALD-ID
007700                                 PIC 9(05).
007800     05  VALD-NAME               PIC X(25).
007900     05  VALD-GENDER             PIC X(01).
008000     05  VALD-GEND-PREF          PIC X(01).
008100     05  VALD-PRACTICE           PIC X(02).
008200     05  VALD-LANG               PIC X(02).
008300     05  VALD-RURAL              PIC X(01).
008400     05  VALD-DAYS               PIC X(01).
008500     05  VALD-DAYS-R REDEFINES VALD-DAYS
008600                                 PIC 9(01).
008700     05  VALD-CAPACITY           PIC X(01).
008800     05  VALD-CAPACITY-R REDEFINES VALD-CAPACITY
008900                                 PIC 9(01).
009000     05  VALD-VALID-SW           PIC X(01).
009100         88  VALD-RECORD-VALID   VALUE "Y".
009200         88  VALD-RECORD-INVALID VALUE "N".
009300     05  FILLER                  PIC X(04) VALUE SPACES.
009400     05  VALD-REASON             PIC X(29).
009500
009600 PROCEDURE DIVISION USING VALD-AREA.
009700 000-EDIT-RECORD.
009800     MOVE "000-EDIT-RECORD" TO PARA-NAME.
009900     MOVE "Y" TO VALD-VALID-SW.
010000     MOVE SPACES TO VALD-REASON.
010100     ADD 1 TO EDIT-CALL-COUNT.
010200     IF EDIT-TRACE-ON
010300         DISPLAY "FLDEDIT TRACE - REC TYPE " VALD-REC-TYPE
010400                 " ID " VALD-ID.
010500
010600     PERFORM 100-EDIT-ID THRU 100-EXIT.
010700     IF VALD-RECORD-VALID
010800         PERFORM 200-EDIT-NAME THRU 200-EXIT.
010900     IF VALD-RECORD-VALID
011000         PERFORM 300-EDIT-GENDER THRU 300-EXIT.
011100     IF VALD-RECORD-VALID AND VALD-STUDENT
011200         PERFORM 400-EDIT-GEND-PREF THRU 400-EXIT.
011300     IF VALD-RECORD-VALID
011400         PERFORM 500-EDIT-PRACTICE THRU 500-EXIT.
011500     IF VALD-RECORD-VALID
011600         PERFORM 600-EDIT-LANGUAGE THRU 600-EXIT.
011700     IF VALD-RECORD-VALID
011800         PERFORM 700-EDIT-RURAL THRU 700-EXIT.
011900     IF VALD-RECORD-VALID
012000         PERFORM 800-EDIT-DAYS THRU 800-EXIT.
012100     IF VALD-RECORD-VALID AND VALD-PRECEPTOR
012200         PERFORM 900-EDIT-CAPACITY THRU 900-EXIT.
012300
012400     GOBACK.
012500
012600 100-EDIT-ID.
012700****** RULE 1 - ID MUST BE NUMERIC AND GREATER THAN ZERO
012800     MOVE "100-EDIT-ID" TO PARA-NAME.
012900     IF VALD-ID NOT NUMERIC
013000         MOVE "N" TO VALD-VALID-SW
013100         MOVE "INVALID ID" TO VALD-REASON
013200         GO TO 100-EXIT.
013300     IF VALD-ID-R = ZERO
013400         MOVE "N" TO VALD-VALID-SW
013500         MOVE "INVALID ID" TO VALD-REASON
013600         GO TO 100-EXIT.
013700 100-EXIT.
013800     EXIT.
013900
014000 200-EDIT-NAME.
014100****** RULE 2 - NAME MUST NOT BE BLANK
014200     MOVE "200-EDIT-NAME" TO PARA-NAME.
014300     IF VALD-NAME = SPACES
014400         MOVE "N" TO VALD-VALID-SW
014500         MOVE "MISSING NAME" TO VALD-REASON.
014600 200-EXIT.
014700     EXIT.
014800
014900 300-EDIT-GENDER.
015000****** RULE 3 - GENDER MUST BE M, F, OR X
015100     MOVE "300-EDIT-GENDER" TO PARA-NAME.
015200     IF VALD-GENDER NOT = "M" AND NOT = "F" AND NOT = "X"
015300         MOVE "N" TO VALD-VALID-SW
015400         MOVE "INVALID GENDER" TO VALD-REASON.
015500 300-EXIT.
015600     EXIT.
015700
015800 400-EDIT-GEND-PREF.
015900****** RULE 4 - (STUDENT ONLY) GENDER PREF MUST BE M, F, OR N
016000     MOVE "400-EDIT-GEND-PREF" TO PARA-NAME.
016100     IF VALD-GEND-PREF NOT = "M" AND NOT = "F" AND NOT = "N"
016200         MOVE "N" TO VALD-VALID-SW
016300         MOVE "INVALID GENDER PREF" TO VALD-REASON.
016400 400-EXIT.
016500     EXIT.
016600
016700 500-EDIT-PRACTICE.
016800****** RULE 5 - PRACTICE CODE MUST BE FM, IM, PD, OB, OR SU    051707CR
016900     MOVE "500-EDIT-PRACTICE" TO PARA-NAME.
017000     IF VALD-PRACTICE NOT = "FM" AND NOT = "IM" AND
017100                          NOT = "PD" AND NOT = "OB" AND
017200                          NOT = "SU"
017300         MOVE "N" TO VALD-VALID-SW
017400         MOVE "INVALID PRACTICE" TO VALD-REASON.
017500 500-EXIT.
017600     EXIT.
017700
017800 600-EDIT-LANGUAGE.
017900****** RULE 6 - LANGUAGE MUST BE EN, ES, FR, ZH, OR BLANK      080801TD
018000     MOVE "600-EDIT-LANGUAGE" TO PARA-NAME.
018100     IF VALD-LANG NOT = "EN" AND NOT = "ES" AND
018200                       NOT = "FR" AND NOT = "ZH" AND
018300                       NOT = SPACES
018400         MOVE "N" TO VALD-VALID-SW
018500         MOVE "INVALID LANGUAGE" TO VALD-REASON.
018600 600-EXIT.
018700     EXIT.
018800
018900 700-EDIT-RURAL.
019000****** RULE 7 - RURAL FLAG: STUDENT Y/N/D, PRECEPTOR Y/N
019100     MOVE "700-EDIT-RURAL" TO PARA-NAME.
019200     IF VALD-STUDENT
019300         IF VALD-RURAL IS NOT VALID-RURAL-CLASS
019400             MOVE "N" TO VALD-VALID-SW
019500             MOVE "INVALID RURAL" TO VALD-REASON
019600         END-IF
019700     ELSE
019800         IF VALD-RURAL NOT = "Y" AND NOT = "N"
019900             MOVE "N" TO VALD-VALID-SW
020000             MOVE "INVALID RURAL" TO VALD-REASON
020100         END-IF
020200     END-IF.
020300 700-EXIT.
020400     EXIT.
020500
020600 800-EDIT-DAYS.
020700****** RULE 8 - DAYS FIELD NUMERIC, 1 THRU 7                  063091AK
020800     MOVE "800-EDIT-DAYS" TO PARA-NAME.
020900     IF VALD-DAYS NOT NUMERIC
021000         MOVE "N" TO VALD-VALID-SW
021100         MOVE "INVALID DAYS" TO VALD-REASON
021200         GO TO 800-EXIT.
021300     IF VALD-DAYS-R < 1 OR VALD-DAYS-R > 7
021400         MOVE "N" TO VALD-VALID-SW
021500         MOVE "INVALID DAYS" TO VALD-REASON.
021600 800-EXIT.
021700     EXIT.
021800
021900 900-EDIT-CAPACITY.
022000****** RULE 9 - (PRECEPTOR ONLY) CAPACITY NUMERIC, 1 THRU 9
022100     MOVE "900-EDIT-CAPACITY" TO PARA-NAME.
022200     IF VALD-CAPACITY NOT NUMERIC
022300         MOVE "N" TO VALD-VALID-SW
022400         MOVE "INVALID CAPACITY" TO VALD-REASON
022500         GO TO 900-EXIT.
022600     IF VALD-CAPACITY-R < 1 OR VALD-CAPACITY-R > 9
022700         MOVE "N" TO VALD-VALID-SW
022800         MOVE "INVALID CAPACITY" TO VALD-REASON.
022900 900-EXIT.
023000     EXIT.
